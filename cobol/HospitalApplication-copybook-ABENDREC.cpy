000100******************************************************************
000200*    COPYBOOK  ABENDREC
000300*    SHOP-STANDARD ABEND/TRACE RECORD - COPIED INTO EVERY BATCH
000400*    PROGRAM SO A DUMP LINE CAN BE WRITTEN TO SYSOUT WITHOUT
000500*    EACH PROGRAM INVENTING ITS OWN LAYOUT.  PARA-NAME IS SET
000600*    AT THE TOP OF EVERY PARAGRAPH SO THE LAST VALUE STANDING
000700*    AT ABEND TIME TELLS YOU WHERE THE JOB DIED.
000750*    PARA-NAME WIDENED TO 25 TO HOLD THE LONGEST PARAGRAPH        062308JT
000760*    NAME IN USE (500-BUILD-CREATED-RESULT, 24 CHARS) WITH        062308JT
000770*    ROOM TO SPARE - CR-0471.  TRAILING FILLER TRIMMED TO         062308JT
000780*    KEEP THE 130-BYTE TOTAL MATCHING SYSOUT-REC.                 062308JT
000800******************************************************************
000900 01  ABEND-REC.
001000     05  ABEND-LIT                   PIC X(10)
001100                                      VALUE "*** ABEND ".
001200     05  PARA-NAME                   PIC X(25).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  ABEND-REASON                PIC X(40).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  ABEND-EXPECTED-LIT          PIC X(10)
001700                                      VALUE "EXPECTED: ".
001800     05  EXPECTED-VAL                PIC X(09).
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  ABEND-ACTUAL-LIT            PIC X(08)
002100                                      VALUE "ACTUAL: ".
002200     05  ACTUAL-VAL                  PIC X(09).
002300     05  FILLER                      PIC X(16).
