000100******************************************************************
000200*    COPYBOOK  SUSNAP
000300*    RECORD LAYOUT FOR THE NIGHTLY SEARCH-UNIT SNAPSHOT FILE
000400*    ONE RECORD IS PRODUCED PER SEARCH-UNIT NODE PER CLUSTER
000500*    SWEEP.  RECORD IS SORTED BY CLUSTER-ID THEN BY NODE-NAME
000600*    BEFORE NODEHLTH READS IT - SEE JCL SORT STEP.
000700*
000800*    A NODE WITH NO SHARD ASSIGNED (A COORDINATOR NODE) CARRIES
000900*    A BLANK INDEX-NAME/SHARD-STATE/SHARD-ROLE AND A ZERO
000950*    SHARD-ID - SEE 230-DERIVE-HLTH-COLOR IN NODEHLTH.
001000******************************************************************
001100 01  SU-SNAPSHOT-REC.
001200     05  SU-NODE-NAME                PIC X(20).
001300     05  SU-CLUSTER-ID               PIC X(10).
001400     05  SU-SHARD-ROUTING.
001500         10  SU-INDEX-NAME           PIC X(20).
001600         10  SU-SHARD-ID             PIC 9(04).
001700         10  SU-NODE-ROLE            PIC X(15).
001800         10  FILLER                  PIC X(01).
001900         10  SU-MEMORY-USED-PCT      PIC 9(03).
002000         10  SU-DISK-AVAILABLE-MB    PIC 9(09).
002100         10  SU-SHARD-STATE          PIC X(12).
002200         10  SU-SHARD-ROLE           PIC X(15).
002300         10  FILLER                  PIC X(01).
002400     05  SU-SEQUENCE-INFO.
002500******** DOC-COUNT CARRIES A SIGN - -1 MEANS UNKNOWN/NOT REPORTED
002600         10  SU-DOC-COUNT            PIC S9(09).
002700         10  SU-MAX-SEQ-NO           PIC 9(09).
002800         10  SU-LOCAL-CHECKPOINT     PIC 9(09).
002900         10  SU-GLOBAL-CHECKPOINT    PIC 9(09).
003000         10  FILLER                  PIC X(01).
003100
003200******************************************************************
003300*    RAW DUMP VIEW OF THE SHARD-ROUTING GROUP - DISPLAYED BY
003400*    230-DERIVE-HLTH-COLOR WHEN THE UPSI-0 TRACE SWITCH IS ON SO
003500*    OPS CAN SEE THE WHOLE ROUTING GROUP ON ONE SYSOUT LINE WHEN
003550*    CHASING A HEALTH-COLOR PROBLEM.  NOT USED TO TEST FOR A
003560*    NO-SHARD (COORDINATOR) NODE - SEE THE REMARK ABOVE.
003700******************************************************************
003800 01  SU-ROUTING-RAW-VIEW REDEFINES SU-SNAPSHOT-REC.
003900     05  FILLER                      PIC X(30).
004000     05  SU-ROUTING-RAW              PIC X(80).
004100     05  FILLER                      PIC X(37).
