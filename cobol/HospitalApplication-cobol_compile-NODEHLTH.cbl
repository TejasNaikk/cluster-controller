000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NODEHLTH.
000300 AUTHOR. T. HALVERSEN.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE NIGHTLY SEARCH-UNIT SNAPSHOT
001300*          FILE - ONE RECORD PER SEARCH-UNIT NODE PER CLUSTER
001400*          SWEEP, SORTED BY CLUSTER-ID THEN NODE-NAME.
001500*
001600*          FOR EACH NODE IT DERIVES THE NODE'S ADMIN STATE
001700*          (NORMAL/DRAIN) AND HEALTH COLOR (GREEN/YELLOW/RED),
001800*          RESOLVES THE SHARD DOC-COUNT AND REPLICATION-CAUGHT-UP
001900*          FLAG, AND WRITES ONE HEALTH-REPORT LINE PER NODE.
002000*
002100*          ON EVERY CLUSTER-ID CONTROL BREAK (AND AT END OF
002200*          FILE) IT WRITES A CLUSTER-TOTALS RECORD SHOWING THE
002300*          GREEN/YELLOW/RED/DRAIN BREAKDOWN AND THE CLUSTER'S
002400*          DOCUMENT-COUNT TOTAL.
002500*
002600******************************************************************
002700*CHANGE LOG
002800*DATE      INIT  REQUEST#   DESCRIPTION
002900*--------  ----  ---------  -------------------------------------
003000*06/14/91  THAL  CR-0114    ORIGINAL PROGRAM - NIGHTLY SEARCH-UNIT
003100*                           HEALTH/READINESS REPORT AND CLUSTER
003200*                           CONTROL-BREAK TOTALS.
003300*09/02/91  THAL  CR-0139    ADDED DOC-COUNT-OUT/REPLICATED-FLAG
003400*                           RESOLUTION PER REVIEW COMMENTS.
003500*02/11/92  ROKA  CR-0201    ADDED PRIMARY-SHARD TALLY FOR THE
003600*                           CAPACITY-PLANNING GROUP'S END-OF-JOB
003700*                           COUNT REQUEST.
003800*07/20/93  DLIN  CR-0288    CORRECTED HEALTH-COLOR LOGIC - AN
003900*                           UNHEALTHY NODE WAS SHOWING YELLOW
004000*                           INSTEAD OF RED WHEN IT HAD NO SHARD.
004100*11/03/95  MPAT  CR-0355    METRICS TAG BUILDER PARAGRAPH ADDED
004200*                           FOR THE NEW MONITORING DASHBOARD FEED.
004300*04/09/97  ROKA  CR-0379    ADDED UPSI-0 TRACE SWITCH SO OPS CAN
004400*                           TURN ON THE CLUSTER-TOTALS SYSOUT
004500*                           ECHO WITHOUT A RECOMPILE.
004600*08/14/98  ROKA  CR-0410    Y2K REMEDIATION - WS-DATE REVIEWED,
004700*                           NO 4-DIGIT YEAR FIELDS DEPEND ON A
004800*                           WINDOWING ASSUMPTION IN THIS PROGRAM.
004900*03/02/99  THAL  CR-0421    YEAR 2000 SIGN-OFF TESTING COMPLETE -
005000*                           NO FURTHER CHANGES REQUIRED.
005010*05/15/04  ROKA  CR-0447    CORRECTED 230-DERIVE-HLTH-COLOR - THE
005020*                           WHOLE-ROUTING-GROUP BLANK TEST NEVER
005030*                           FIRED BECAUSE NODE-ROLE/MEMORY-USED-
005040*                           PCT/DISK-AVAILABLE-MB ARE POPULATED ON
005050*                           EVERY RECORD; NOW TESTS INDEX-NAME
005060*                           ALONE, THE ONLY FIELD BLANK ON A
005070*                           COORDINATOR NODE.  A HEALTHY
005080*                           COORDINATOR WAS SHOWING YELLOW.
005090*11/09/07  MPAT  CR-0468    ADDED ROUTING-GROUP TRACE DISPLAY
005095*                           UNDER THE UPSI-0 SWITCH TO HELP CHASE
005096*                           THE ABOVE - SEE 230-DERIVE-HLTH-COLOR.
005097*06/23/08  JTAN  CR-0471    WIDENED WS-UPPER-SHARD-ROLE TO X(15)
005098*                           TO MATCH SU-SHARD-ROLE - IT WAS ONE
005099*                           BYTE NARROWER THAN ITS SOURCE FIELD.
005100******************************************************************
005200
005300         INPUT FILE              -   DDS0001.SUSNAP
005400
005500         OUTPUT FILE - HEALTH RPT-   DDS0001.HLTHRPT
005600
005700         OUTPUT FILE - TOTALS    -   DDS0001.CLSTOT
005800
005900         DUMP FILE               -   SYSOUT
006000
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS NEXT-PAGE
006800     CLASS VALID-ROLE-CHARS IS "A" THRU "Z" "a" THRU "z" "_"
006900     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                           040997RO
007000            OFF STATUS IS DEBUG-TRACE-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT SNAPFILE
007900     ASSIGN TO UT-S-SNAPFILE
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS SNAPFILE-STATUS.
008200
008300     SELECT HLTHFILE
008400     ASSIGN TO UT-S-HLTHFILE
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS HLTHFILE-STATUS.
008700
008800     SELECT TOTFILE
008900     ASSIGN TO UT-S-TOTFILE
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS TOTFILE-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** SORTED SEARCH-UNIT SNAPSHOT FILE - ONE RECORD PER NODE
010400****** PER CLUSTER SWEEP, SORTED BY CLUSTER-ID THEN NODE-NAME
010500 FD  SNAPFILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 147 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SU-SNAPSHOT-BUFFER.
011100 01  SU-SNAPSHOT-BUFFER PIC X(147).
011200
011300****** ONE HEALTH-REPORT LINE IS WRITTEN FOR EVERY SNAPSHOT READ
011400 FD  HLTHFILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 45 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS HR-REPORT-BUFFER.
012000 01  HR-REPORT-BUFFER PIC X(45).
012100
012200****** ONE TOTALS RECORD IS WRITTEN PER CLUSTER CONTROL BREAK
012300 FD  TOTFILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 53 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS CT-TOTALS-BUFFER.
012900 01  CT-TOTALS-BUFFER PIC X(53).
013000
013100 WORKING-STORAGE SECTION.
013200
013300 01  FILE-STATUS-CODES.
013400     05  SNAPFILE-STATUS         PIC X(2).
013500         88 SNAPFILE-OK    VALUE "00".
013600     05  HLTHFILE-STATUS         PIC X(2).
013700         88 HLTHFILE-OK    VALUE "00".
013800     05  TOTFILE-STATUS          PIC X(2).
013900         88 TOTFILE-OK     VALUE "00".
014000
014100     COPY SUSNAP.
014200** QSAM FILE
014300
014400     COPY HLTHRPT.
014500** QSAM FILE
014600
014700     COPY CLSTOT.
014800** QSAM FILE
014900
015000     COPY ABENDREC.
015100** QSAM FILE
015200
015300 01  WS-SYSOUT-REC.
015400     05  MSG                     PIC X(80).
015500     05  FILLER                  PIC X(50) VALUE SPACES.
015600
015700 77  WS-DATE                     PIC 9(6).
015800 77  ZERO-VAL                    PIC 9 VALUE 0.
015900 77  ONE-VAL                     PIC 9 VALUE 1.
016000
016100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016200     05 RECORDS-READ             PIC 9(9) COMP.
016300     05 RECORDS-WRITTEN          PIC 9(9) COMP.
016400     05 WS-CLUSTERS-WRITTEN      PIC 9(7) COMP.
016500     05 WS-PRIMARY-SHARD-COUNT   PIC 9(9) COMP.
016600
016700 01  WS-CLUSTER-ACCUM.
016800     05 WS-ACC-TOTAL-NODES       PIC 9(6) COMP.
016900     05 WS-ACC-GREEN-COUNT       PIC 9(6) COMP.
017000     05 WS-ACC-YELLOW-COUNT      PIC 9(6) COMP.
017100     05 WS-ACC-RED-COUNT         PIC 9(6) COMP.
017200     05 WS-ACC-DRAIN-COUNT       PIC 9(6) COMP.
017300     05 WS-ACC-DOC-TOTAL         PIC 9(12) COMP.
017400
017500******************************************************************
017600*    COMBINED CLUSTER/NODE BREAK KEY - WS-HOLD-BREAK-KEY GIVES
017700*    A ONE-FIELD RAW VIEW OF THE TWO CONTROL FIELDS FOR SYSOUT
017800*    TRACE LINES; THE PROGRAM ITSELF BREAKS ON CLUSTER-ID ONLY.
017900******************************************************************
018000 01  WS-CONTROL-BREAK-AREA.
018100     05  WS-HOLD-CLUSTER-ID      PIC X(10).
018200     05  WS-HOLD-NODE-NAME       PIC X(20).
018300     05  FILLER                  PIC X(01).
018400 01  WS-CONTROL-BREAK-KEY REDEFINES WS-CONTROL-BREAK-AREA.
018500     05  WS-HOLD-BREAK-KEY       PIC X(31).
018600
018700 01  FLAGS-AND-SWITCHES.
018800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018900        88 NO-MORE-SNAPSHOTS  VALUE "N".
019000     05 NODE-HEALTHY-SW          PIC X(01).
019100        88 NODE-IS-HEALTHY    VALUE "Y".
019200        88 NODE-IS-UNHEALTHY  VALUE "N".
019300     05 NODE-HAS-ROUTING-SW      PIC X(01).
019400        88 NODE-HAS-SHARD-ROUTING VALUE "Y".
019500     05 SHARD-STARTED-SW         PIC X(01).
019600        88 SHARD-IS-STARTED   VALUE "Y".
019700     05 REPLICATED-SW            PIC X(01).
019800        88 SHARD-IS-REPLICATED VALUE "Y".
019900     05 PRIMARY-ROLE-SW          PIC X(01).
020000        88 ROLE-IS-PRIMARY    VALUE "Y".
020100
020200 01  WS-HEALTH-THRESHOLDS.
020300******** HEALTH CHECK LIMITS - MEMORY-USED PERCENT CEILING AND
020400******** DISK-AVAILABLE MB FLOOR - CHANGE HERE ONLY
020500     05 WS-HEALTH-MEM-THRESHOLD  PIC 9(3)  VALUE 90.
020600     05 WS-HEALTH-DISK-THRESHOLD PIC 9(9)  VALUE 10240.
020700
020800 01  WS-UPPER-ROLE-WORK.
020810******** WIDTH MATCHES SU-SHARD-ROLE IN SUSNAP EXACTLY - THIS     062308JT
020820******** FIELD IS A STRAIGHT CASE-FOLD OF THAT SOURCE FIELD       062308JT
020830******** AND MUST NEVER BE NARROWER THAN IT - CR-0471.            062308JT
020900     05 WS-UPPER-SHARD-ROLE      PIC X(15).
021000
021100******************************************************************
021200*    METRICS TAG WORK AREA - BUILT BY 270-BUILD-METRICS-TAGS.     110395MP
021300*    FIVE FIXED TAG-SET SHAPES MATCHING THE FIVE MONITORING-FEED
021400*    TAG COMBINATIONS THE DASHBOARD GROUP ASKED FOR.  NOT WRITTEN
021500*    TO ANY FILE - PASSED TO THE METRICS CLIENT ROUTINE ONLY.
021600******************************************************************
021700 01  WS-METRICS-TAGS.
021800     05  WS-TAGS-CLUSTER-IDX-SHARD.
021900         10  WT-CIS-CLUSTER-ID   PIC X(10).
022000         10  WT-CIS-INDEX-NAME   PIC X(20).
022100         10  WT-CIS-SHARD-ID     PIC 9(04).
022200     05  WS-TAGS-PLUS-ROLE.
022300         10  WT-PR-CLUSTER-ID    PIC X(10).
022400         10  WT-PR-INDEX-NAME    PIC X(20).
022500         10  WT-PR-SHARD-ID      PIC 9(04).
022600         10  WT-PR-ROLE          PIC X(14).
022700     05  WS-TAGS-PLUS-NODE.
022800         10  WT-PN-CLUSTER-ID    PIC X(10).
022900         10  WT-PN-INDEX-NAME    PIC X(20).
023000         10  WT-PN-SHARD-ID      PIC 9(04).
023100         10  WT-PN-NODE-NAME     PIC X(20).
023200     05  WS-TAGS-NODE-METRICS.
023300         10  WT-NM-CLUSTER-ID    PIC X(10).
023400         10  WT-NM-NODE-NAME     PIC X(20).
023500         10  WT-NM-ROLE          PIC X(14).
023600     05  WS-TAGS-INDEX-METRICS.
023700         10  WT-IM-CLUSTER-ID    PIC X(10).
023800         10  WT-IM-INDEX-NAME    PIC X(20).
023900
024000 PROCEDURE DIVISION.
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024200     PERFORM 100-MAINLINE THRU 100-EXIT
024300             UNTIL NO-MORE-SNAPSHOTS.
024400     PERFORM 999-CLEANUP THRU 999-EXIT.
024500     MOVE +0 TO RETURN-CODE.
024600     GOBACK.
024700
024710******************************************************************
024720*    000-HOUSEKEEPING - OPENS THE THREE FILES, WRITES THE JOB-
024730*    START SYSOUT BANNER, PRIMES THE READ-AHEAD (900-READ-
024740*    SNAPSHOT) AND SEEDS THE CLUSTER/NODE CONTROL-BREAK HOLD
024750*    AREA FROM THE FIRST RECORD READ.  AN EMPTY INPUT FILE IS
024760*    TREATED AS AN ABEND - THERE IS NO "ZERO NODES" RUN.
024770******************************************************************
024800 000-HOUSEKEEPING.
024900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025000     DISPLAY "******** BEGIN JOB NODEHLTH ********".
025100     ACCEPT  WS-DATE FROM DATE.
025200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
025300                WS-CLUSTER-ACCUM.
025400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025500     PERFORM 700-WRITE-BANNER THRU 700-EXIT.
025600     PERFORM 900-READ-SNAPSHOT THRU 900-EXIT.
025700     IF NO-MORE-SNAPSHOTS
025800         MOVE "EMPTY SNAPSHOT INPUT FILE" TO ABEND-REASON
025900         GO TO 1000-ABEND-RTN.
026000     MOVE SU-CLUSTER-ID TO WS-HOLD-CLUSTER-ID.
026100     MOVE SU-NODE-NAME  TO WS-HOLD-NODE-NAME.
026200 000-EXIT.
026300     EXIT.
026400
026410******************************************************************
026420*    100-MAINLINE - DRIVES THE READ/PROCESS LOOP.  THE CONTROL
026430*    BREAK IS TESTED HERE, BEFORE 200-PROCESS-SNAPSHOT RUNS, SO
026440*    THE TOTALS RECORD FOR THE OLD CLUSTER IS WRITTEN BEFORE THE
026450*    FIRST NODE OF THE NEW CLUSTER IS ACCUMULATED INTO IT.
026460******************************************************************
026500 100-MAINLINE.
026600     MOVE "100-MAINLINE" TO PARA-NAME.
026700     IF SU-CLUSTER-ID NOT = WS-HOLD-CLUSTER-ID
026800         PERFORM 300-CONTROL-BREAK THRU 300-EXIT
026900         MOVE SU-CLUSTER-ID TO WS-HOLD-CLUSTER-ID.
027000     MOVE SU-NODE-NAME TO WS-HOLD-NODE-NAME.
027100     PERFORM 200-PROCESS-SNAPSHOT THRU 200-EXIT.
027200     PERFORM 900-READ-SNAPSHOT THRU 900-EXIT.
027300 100-EXIT.
027400     EXIT.
027500
027510******************************************************************
027520*    200-PROCESS-SNAPSHOT - ONE PASS OF THE PER-NODE DERIVATION
027530*    CHAIN.  ORDER MATTERS: 210 MUST SET NODE-HEALTHY-SW BEFORE
027540*    220 AND 230 TEST IT, AND 270'S TAG SETS ARE BUILT LAST SO
027550*    THEY CAN BE HANDED TO THE METRICS CLIENT WITH EVERYTHING
027560*    ELSE ON THE HEALTH LINE ALREADY DECIDED.
027570******************************************************************
027600 200-PROCESS-SNAPSHOT.
027700     MOVE "200-PROCESS-SNAPSHOT" TO PARA-NAME.
027800     MOVE SU-NODE-NAME TO HR-NODE-NAME.
027900     PERFORM 210-CHECK-HEALTHY      THRU 210-EXIT.
028000     PERFORM 220-DERIVE-ADMIN-STATE THRU 220-EXIT.
028100     PERFORM 230-DERIVE-HLTH-COLOR  THRU 230-EXIT.
028200     PERFORM 240-RESOLVE-DOC-COUNT  THRU 240-EXIT.
028300     PERFORM 250-CHECK-REPLICATED   THRU 250-EXIT.
028400     PERFORM 260-CHECK-PRIMARY-ROLE THRU 260-EXIT.
028500     PERFORM 270-BUILD-METRICS-TAGS THRU 270-EXIT.
028600     PERFORM 400-WRITE-HEALTH-LINE  THRU 400-EXIT.
028700     PERFORM 450-ACCUMULATE-TOTALS  THRU 450-EXIT.
028800 200-EXIT.
028900     EXIT.
029000
029010******************************************************************
029020*    210-CHECK-HEALTHY - THE FOUNDATION TEST EVERY OTHER
029030*    DERIVATION PARAGRAPH BUILDS ON.  A NODE IS HEALTHY ONLY
029040*    WHEN BOTH THE MEMORY AND DISK READINGS ARE IN RANGE -
029050*    NEITHER ALONE IS SUFFICIENT.
029060******************************************************************
029100 210-CHECK-HEALTHY.
029200     MOVE "210-CHECK-HEALTHY" TO PARA-NAME.
029300******** HEALTH CHECK - MEMORY AND DISK MUST BOTH BE IN RANGE
029310******** SEE WS-HEALTH-THRESHOLDS ABOVE FOR THE CUTOFFS.
029400     IF SU-MEMORY-USED-PCT < WS-HEALTH-MEM-THRESHOLD
029500        AND SU-DISK-AVAILABLE-MB > WS-HEALTH-DISK-THRESHOLD
029600         MOVE "Y" TO NODE-HEALTHY-SW
029700     ELSE
029800         MOVE "N" TO NODE-HEALTHY-SW.
029900 210-EXIT.
030000     EXIT.
030100
030110******************************************************************
030120*    220-DERIVE-ADMIN-STATE - NORMAL/DRAIN IS A STRAIGHT COPY OF
030130*    THE 210 HEALTH FLAG.  DRAIN HERE MEANS "TAKE THIS NODE OUT
030140*    OF SERVICE", NOT A CLUSTER-COMMANDED SHUTDOWN.
030150******************************************************************
030200 220-DERIVE-ADMIN-STATE.
030300     MOVE "220-DERIVE-ADMIN-STATE" TO PARA-NAME.
030400     IF NODE-IS-HEALTHY
030500         MOVE "NORMAL" TO HR-ADMIN-STATE
030600     ELSE
030700         MOVE "DRAIN" TO HR-ADMIN-STATE.
030800 220-EXIT.
030900     EXIT.
031000
031010******************************************************************
031020*    230-DERIVE-HLTH-COLOR - THE THREE-WAY GREEN/YELLOW/RED CALL.
031030*    UNHEALTHY ALWAYS WINS REGARDLESS OF ROUTING (CR-0288); OF
031040*    THE REMAINING TWO CASES, "NO SHARD ON THIS NODE" (A
031050*    COORDINATOR) IS TREATED AS GREEN, NOT AS AN UNKNOWN STATE.
031060******************************************************************
031100 230-DERIVE-HLTH-COLOR.
031200     MOVE "230-DERIVE-HLTH-COLOR" TO PARA-NAME.
031210******** ONLY INDEX-NAME IS SPEC'D BLANK FOR A NO-SHARD          051504RO
031220******** (COORDINATOR) NODE - NODE-ROLE, MEMORY-USED-PCT AND     051504RO
031230******** DISK-AVAILABLE-MB ARE POPULATED ON EVERY RECORD, SO     051504RO
031240******** THE OLD WHOLE-GROUP BLANK TEST NEVER FIRED - CR-0447.   051504RO
031300     IF DEBUG-TRACE-ON
031310         DISPLAY "ROUTING GROUP " SU-ROUTING-RAW.
031400     IF SU-INDEX-NAME = SPACES
031600         MOVE "N" TO NODE-HAS-ROUTING-SW
031700     ELSE
031800         MOVE "Y" TO NODE-HAS-ROUTING-SW.
031900
032000     IF SU-SHARD-STATE = "STARTED"
032100         MOVE "Y" TO SHARD-STARTED-SW
032200     ELSE
032300         MOVE "N" TO SHARD-STARTED-SW.
032400
032500     IF NODE-IS-UNHEALTHY
032600******** UNHEALTHY ALWAYS WINS, REGARDLESS OF ROUTING - CR-0288
032700         MOVE "RED" TO HR-HEALTH-COLOR                            072093DL
032800     ELSE
032900         IF NODE-HAS-SHARD-ROUTING
033000             IF SHARD-IS-STARTED
033100                 MOVE "GREEN" TO HR-HEALTH-COLOR
033200             ELSE
033300                 MOVE "YELLOW" TO HR-HEALTH-COLOR
033400         ELSE
033500             MOVE "GREEN" TO HR-HEALTH-COLOR.
033600 230-EXIT.
033700     EXIT.
033800
033810******************************************************************
033820*    240-RESOLVE-DOC-COUNT - HR-DOC-COUNT-OUT HAS NO SIGN
033830*    POSITION, SO THE SENTINEL -1 (UNKNOWN/NOT REPORTED) CANNOT
033840*    BE WRITTEN AS-IS.  IT IS MAPPED TO ZERO ON OUTPUT; THE
033850*    DOWNSTREAM READER CANNOT TELL "ZERO DOCS" FROM "UNKNOWN"
033860*    FROM THE HEALTH LINE ALONE.
033870******************************************************************
033900 240-RESOLVE-DOC-COUNT.
034000     MOVE "240-RESOLVE-DOC-COUNT" TO PARA-NAME.
034100******** -1 = UNKNOWN/NOT REPORTED - NO SIGN POSITION ON OUTPUT
034200     IF SU-DOC-COUNT < 0
034300         MOVE 0 TO HR-DOC-COUNT-OUT
034400     ELSE
034500         MOVE SU-DOC-COUNT TO HR-DOC-COUNT-OUT.
034600 240-EXIT.
034700     EXIT.
034800
034810******************************************************************
034820*    250-CHECK-REPLICATED - A SHARD IS "CAUGHT UP" WHEN THE
034830*    GLOBAL CHECKPOINT (LAST SEQUENCE NUMBER EVERY COPY HAS
034840*    ACKNOWLEDGED) EQUALS THE LOCAL CHECKPOINT.  BOTH ARE FULL
034850*    9-DIGIT COUNTERS OFF THE RAW SNAPSHOT RECORD - A ONE-DIGIT
034860*    MISMATCH IN EITHER FIELD'S WIDTH WOULD SILENTLY BREAK THIS.
034870******************************************************************
034900 250-CHECK-REPLICATED.
035000     MOVE "250-CHECK-REPLICATED" TO PARA-NAME.
035100     IF SU-GLOBAL-CHECKPOINT = SU-LOCAL-CHECKPOINT
035200         MOVE "YES" TO HR-REPLICATED-FLAG
035300         MOVE "Y"   TO REPLICATED-SW
035400     ELSE
035500         MOVE "NO"  TO HR-REPLICATED-FLAG
035600         MOVE "N"   TO REPLICATED-SW.
035700 250-EXIT.
035800     EXIT.
035900
035910******************************************************************
035920*    260-CHECK-PRIMARY-ROLE - SHARD-ROLE ARRIVES LOWERCASE FROM
035930*    THE UPSTREAM FEED ("primary"/"search_replica"/"replica"), SO
035940*    THE COMPARE HAS TO FOLD CASE FIRST.  TALLIES
035950*    WS-PRIMARY-SHARD-COUNT FOR THE END-OF-JOB DISPLAY - CR-0201.
035960******************************************************************
036000 260-CHECK-PRIMARY-ROLE.
036100     MOVE "260-CHECK-PRIMARY-ROLE" TO PARA-NAME.
036200******** PRIMARY ROLE TEST - CASE-INSENSITIVE COMPARE VS "PRIMARY"
036300     MOVE SU-SHARD-ROLE TO WS-UPPER-SHARD-ROLE.
036400     INSPECT WS-UPPER-SHARD-ROLE CONVERTING
036500         "abcdefghijklmnopqrstuvwxyz" TO
036600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036700     IF WS-UPPER-SHARD-ROLE(1:7) = "PRIMARY"
036800        AND WS-UPPER-SHARD-ROLE(8:8) = SPACES
036900         MOVE "Y" TO PRIMARY-ROLE-SW                              021192RO
037000         ADD 1 TO WS-PRIMARY-SHARD-COUNT
037100     ELSE
037200         MOVE "N" TO PRIMARY-ROLE-SW.
037300 260-EXIT.
037400     EXIT.
037500
037510******************************************************************
037520*    270-BUILD-METRICS-TAGS - FIVE FIXED TAG-SET SHAPES, ONE PER
037530*    MONITORING-FEED COMBINATION THE DASHBOARD GROUP ASKED FOR
037540*    UNDER CR-0355.  NONE OF THESE ARE WRITTEN TO A FILE - THEY
037550*    LIVE IN WORKING-STORAGE ONLY, READY TO HAND TO THE METRICS
037560*    CLIENT ROUTINE IF ONE IS EVER WIRED IN.
037570******************************************************************
037600 270-BUILD-METRICS-TAGS.
037700     MOVE "270-BUILD-METRICS-TAGS" TO PARA-NAME.
037800******** TAG SET 1 - CLUSTER/INDEX/SHARD
037900     MOVE SU-CLUSTER-ID  TO WT-CIS-CLUSTER-ID.
038000     MOVE SU-INDEX-NAME  TO WT-CIS-INDEX-NAME.
038100     MOVE SU-SHARD-ID    TO WT-CIS-SHARD-ID.
038200******** TAG SET 2 - SET 1 PLUS SHARD ROLE
038300     MOVE SU-CLUSTER-ID  TO WT-PR-CLUSTER-ID.
038400     MOVE SU-INDEX-NAME  TO WT-PR-INDEX-NAME.
038500     MOVE SU-SHARD-ID    TO WT-PR-SHARD-ID.
038600     MOVE SU-SHARD-ROLE  TO WT-PR-ROLE.
038700******** TAG SET 3 - SET 1 PLUS NODE NAME INSTEAD OF ROLE
038800     MOVE SU-CLUSTER-ID  TO WT-PN-CLUSTER-ID.
038900     MOVE SU-INDEX-NAME  TO WT-PN-INDEX-NAME.
039000     MOVE SU-SHARD-ID    TO WT-PN-SHARD-ID.
039100     MOVE SU-NODE-NAME   TO WT-PN-NODE-NAME.
039200******** TAG SET 4 - CLUSTER/NODE/ROLE, FOR NODE-LEVEL METRICS
039300     MOVE SU-CLUSTER-ID  TO WT-NM-CLUSTER-ID.
039400     MOVE SU-NODE-NAME   TO WT-NM-NODE-NAME.
039500     MOVE SU-SHARD-ROLE  TO WT-NM-ROLE.
039600******** TAG SET 5 - CLUSTER/INDEX ONLY, FOR INDEX-LEVEL METRICS
039700     MOVE SU-CLUSTER-ID  TO WT-IM-CLUSTER-ID.
039800     MOVE SU-INDEX-NAME  TO WT-IM-INDEX-NAME.
039900 270-EXIT.
040000     EXIT.
040100
040110******************************************************************
040120*    400-WRITE-HEALTH-LINE - ONE HR-REPORT-LINE PER SNAPSHOT
040130*    RECORD READ, REGARDLESS OF HEALTH COLOR OR ADMIN STATE -
040140*    THIS FILE IS THE FULL PER-NODE FEED, NOT A FILTERED
040150*    EXCEPTION REPORT.
040160******************************************************************
040200 400-WRITE-HEALTH-LINE.
040300     MOVE "400-WRITE-HEALTH-LINE" TO PARA-NAME.
040400     WRITE HR-REPORT-BUFFER FROM HR-REPORT-LINE.
040500     ADD 1 TO RECORDS-WRITTEN.
040600 400-EXIT.
040700     EXIT.
040800
040810******************************************************************
040820*    450-ACCUMULATE-TOTALS - ROLLS THIS NODE'S HEALTH COLOR AND
040830*    ADMIN STATE INTO THE RUNNING CLUSTER TOTALS.  THE ACCUM
040840*    GROUP IS RESET BY 300-CONTROL-BREAK, NOT HERE, SO THIS
040850*    PARAGRAPH NEVER NEEDS TO KNOW WHETHER A BREAK JUST RAN.
040860******************************************************************
040900 450-ACCUMULATE-TOTALS.
041000     MOVE "450-ACCUMULATE-TOTALS" TO PARA-NAME.
041100     ADD 1 TO WS-ACC-TOTAL-NODES.
041200     IF HR-HEALTH-COLOR = "GREEN"
041300         ADD 1 TO WS-ACC-GREEN-COUNT
041400     ELSE
041500     IF HR-HEALTH-COLOR = "YELLOW"
041600         ADD 1 TO WS-ACC-YELLOW-COUNT
041700     ELSE
041800         ADD 1 TO WS-ACC-RED-COUNT.
041900     IF HR-ADMIN-STATE = "DRAIN"
042000         ADD 1 TO WS-ACC-DRAIN-COUNT.
042100     ADD HR-DOC-COUNT-OUT TO WS-ACC-DOC-TOTAL.
042200 450-EXIT.
042300     EXIT.
042400
042410******************************************************************
042420*    300-CONTROL-BREAK - CALLED WHEN CLUSTER-ID CHANGES (FROM
042430*    100-MAINLINE) AND ONCE MORE AT END OF FILE (FROM 999-
042440*    CLEANUP, GUARDED SO A ZERO-NODE TAIL NEVER WRITES A BLANK
042450*    TOTALS RECORD).  RESETS WS-CLUSTER-ACCUM ON THE WAY OUT SO
042460*    THE NEXT CLUSTER STARTS FROM ZERO.
042470******************************************************************
042500 300-CONTROL-BREAK.
042600     MOVE "300-CONTROL-BREAK" TO PARA-NAME.
042700     MOVE WS-HOLD-CLUSTER-ID  TO CT-CLUSTER-ID-OUT.
042800     MOVE WS-ACC-TOTAL-NODES  TO CT-TOTAL-NODES.
042900     MOVE WS-ACC-GREEN-COUNT  TO CT-GREEN-COUNT.
043000     MOVE WS-ACC-YELLOW-COUNT TO CT-YELLOW-COUNT.
043100     MOVE WS-ACC-RED-COUNT    TO CT-RED-COUNT.
043200     MOVE WS-ACC-DRAIN-COUNT  TO CT-DRAIN-COUNT.
043300     MOVE WS-ACC-DOC-TOTAL    TO CT-CLUSTER-DOC-TOTAL.
043400     WRITE CT-TOTALS-BUFFER FROM CT-TOTALS-REC.
043500     ADD 1 TO WS-CLUSTERS-WRITTEN.
043600     IF DEBUG-TRACE-ON
043700         DISPLAY CT-TOTALS-DUMP-VIEW.
043800     INITIALIZE WS-CLUSTER-ACCUM.
043900 300-EXIT.
044000     EXIT.
044100
044110******************************************************************
044120*    700-WRITE-BANNER - ONE-TIME COLUMN-HEADER LINE FOR THE
044130*    CLUSTER-TOTALS SYSOUT ECHO, WRITTEN AT JOB START SO OPS
044140*    DOES NOT HAVE TO GUESS WHICH COLUMN IS WHICH WHEN
044150*    DEBUG-TRACE-ON IS SWITCHED ON.
044160******************************************************************
044200 700-WRITE-BANNER.
044300     MOVE "700-WRITE-BANNER" TO PARA-NAME.
044400     DISPLAY "CLUSTER-ID  TOTAL  GREEN YELLOW   RED DRAIN".
044500 700-EXIT.
044600     EXIT.
044700
044710******************************************************************
044720*    800-OPEN-FILES / 850-CLOSE-FILES - KEPT AS SEPARATE
044730*    PARAGRAPHS, NOT INLINE IN 000-HOUSEKEEPING, SO 1000-ABEND-
044740*    RTN CAN PERFORM 850-CLOSE-FILES WITHOUT WORRYING ABOUT
044750*    WHICH FILES ARE ACTUALLY OPEN AT ABEND TIME.
044760******************************************************************
044800 800-OPEN-FILES.
044900     MOVE "800-OPEN-FILES" TO PARA-NAME.
045000     OPEN INPUT SNAPFILE.
045100     OPEN OUTPUT HLTHFILE, TOTFILE, SYSOUT.
045200 800-EXIT.
045300     EXIT.
045400
045500 850-CLOSE-FILES.
045600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045700     CLOSE SNAPFILE, HLTHFILE, TOTFILE, SYSOUT.
045800 850-EXIT.
045900     EXIT.
046000
046010******************************************************************
046020*    900-READ-SNAPSHOT - READ-AHEAD STYLE: THIS PARAGRAPH IS
046030*    PERFORMED ONCE AT PRIMING TIME (000-HOUSEKEEPING) AND ONCE
046040*    AT THE BOTTOM OF EVERY MAINLINE PASS, SO THE CLUSTER-ID
046050*    COMPARE AT THE TOP OF 100-MAINLINE ALWAYS SEES THE NEXT
046060*    RECORD, NOT THE ONE JUST PROCESSED.
046070******************************************************************
046100 900-READ-SNAPSHOT.
046200     READ SNAPFILE INTO SU-SNAPSHOT-REC
046300         AT END MOVE "N" TO MORE-DATA-SW
046400         GO TO 900-EXIT
046500     END-READ.
046600     ADD 1 TO RECORDS-READ.
046700 900-EXIT.
046800     EXIT.
046900
046910******************************************************************
046920*    999-CLEANUP - FLUSHES THE LAST CLUSTER'S TOTALS (THE FINAL
046930*    CLUSTER NEVER GETS A CLUSTER-ID-CHANGE TO TRIGGER 300-
046940*    CONTROL-BREAK), CLOSES FILES, AND DISPLAYS THE STANDARD
046950*    END-OF-JOB COUNTS TO SYSOUT.
046960******************************************************************
047000 999-CLEANUP.
047100     MOVE "999-CLEANUP" TO PARA-NAME.
047200     IF WS-ACC-TOTAL-NODES > 0
047300         PERFORM 300-CONTROL-BREAK THRU 300-EXIT.
047400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047500     DISPLAY "** RECORDS READ **".
047600     DISPLAY RECORDS-READ.
047700     DISPLAY "** RECORDS WRITTEN **".
047800     DISPLAY RECORDS-WRITTEN.
047900     DISPLAY "** CLUSTER TOTALS WRITTEN **".
048000     DISPLAY WS-CLUSTERS-WRITTEN.
048100     DISPLAY "** PRIMARY SHARD COUNT **".
048200     DISPLAY WS-PRIMARY-SHARD-COUNT.
048300     DISPLAY "******** NORMAL END OF JOB NODEHLTH ********".
048400 999-EXIT.
048500     EXIT.
048600
048610******************************************************************
048620*    1000-ABEND-RTN - NOT A THRU-RANGE PARAGRAPH; REACHED ONLY
048630*    BY GO TO FROM THE EMPTY-FILE CHECK IN 000-HOUSEKEEPING.
048640*    DUMPS THE ABEND RECORD, CLOSES WHATEVER FILES ARE OPEN, AND
048650*    FORCES A DIVIDE-BY-ZERO SO THE JOB STEP CONDITION CODE
048660*    SHOWS AN ABEND TO THE SCHEDULER.
048670******************************************************************
048700 1000-ABEND-RTN.
048800     WRITE SYSOUT-REC FROM ABEND-REC.
048900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049000     DISPLAY "*** ABNORMAL END OF JOB NODEHLTH ***" UPON CONSOLE.
049100     DIVIDE ZERO-VAL INTO ONE-VAL.
