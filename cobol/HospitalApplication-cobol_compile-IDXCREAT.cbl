000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  IDXCREAT.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/02/92.
000600 DATE-COMPILED. 09/02/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE CREATE-INDEX BATCH REQUEST
001300*          FILE - ONE RECORD PER REQUESTED INDEX CREATION - AND
001400*          WRITES ONE RESULT RECORD PER REQUEST SHOWING WHETHER
001500*          THE INDEX WAS CREATED, SKIPPED, OR REJECTED.
001600*
001700*          A BLANK INDEX NAME IS REJECTED OUTRIGHT.  AN INDEX
001800*          NAME MARKED AS ALREADY EXISTING IS SKIPPED WITHOUT
001900*          BUILDING AN ALLOCATION PLAN.  OTHERWISE THE PROGRAM
002000*          BUILDS A SHARD/REPLICA ALLOCATION PLAN FROM THE
002100*          NUMBER OF SEARCH UNITS THE REQUEST SAYS ARE
002200*          AVAILABLE AND MARKS THE REQUEST CREATED.
002300*
002400*          THIS PROGRAM DOES NOT TALK TO THE CLUSTER - THE
002500*          REQUEST FILE IS PREPARED BY AN UPSTREAM EXTRACT STEP
002600*          AND THE RESULT FILE IS PICKED UP BY A DOWNSTREAM
002700*          STEP THAT ACTUALLY ISSUES THE CREATE.
002800*
002900******************************************************************
003000*CHANGE LOG
003100*DATE      INIT  REQUEST#   DESCRIPTION
003200*--------  ----  ---------  -------------------------------------
003300*09/02/92  ROKA  CR-0209    ORIGINAL PROGRAM - CREATE-INDEX
003400*                           REQUEST VALIDATION AND ALLOCATION
003500*                           PLAN BATCH JOB.
003600*01/18/93  ROKA  CR-0225    ADDED BLANK-INDEX-NAME REJECT EDIT -
003700*                           UPSTREAM EXTRACT WAS OCCASIONALLY
003800*                           SENDING A SPACE-FILLED KEY.
003900*06/30/94  DLIN  CR-0271    ADDED THE "ALREADY EXISTS" SKIP PATH
004000*                           SO A RERUN OF THE SAME REQUEST FILE
004100*                           WOULD NOT RE-CREATE AN INDEX.
004200*05/11/96  MPAT  CR-0340    REPLICA COUNT FIXED AT ONE PER THE
004300*                           STANDARD DEPLOYMENT PROFILE - SEE
004400*                           500-BUILD-CREATED-RESULT.
004500*08/14/98  ROKA  CR-0410    Y2K REMEDIATION - REVIEWED, NO DATE
004600*                           FIELDS OF ANY KIND ARE CARRIED IN
004700*                           EITHER THE REQUEST OR RESULT RECORD.
004800*03/02/99  THAL  CR-0421    YEAR 2000 SIGN-OFF TESTING COMPLETE -
004900*                           NO FURTHER CHANGES REQUIRED.
004910*02/06/03  DLIN  CR-0438    WIDENED IR-AVAILABLE-UNITS AND
004920*                           IX-REASON-TEXT TO THEIR FULL RECORD-
004930*                           LAYOUT WIDTH - A DOWNSTREAM STEP WAS
004940*                           TRUNCATING BOTH FIELDS BY ONE BYTE.
004950*                           SEE IDXREQ/IDXRSLT COPYBOOKS.
004960*09/19/05  ROKA  CR-0452    RESTORED THE FULL "NO SEARCH UNITS"
004970*                           AND "DEFAULT ALLOCATION" REASON-TEXT
004980*                           WORDING - AN EARLIER EDIT HAD QUIETLY
004990*                           SHORTENED BOTH - SEE WS-REASON-NO-UNITS
004995*                           AND WS-REASON-CREATED BELOW.
004996*06/23/08  JTAN  CR-0471    WIDENED PARA-NAME IN THE SHARED
004997*                           ABENDREC COPYBOOK TO X(25) - IT WAS
004998*                           TRUNCATING SEVERAL OF THIS PROGRAM'S
004999*                           LONGER PARAGRAPH NAMES ON ABEND.
005000******************************************************************
005100
005200         INPUT FILE               -   DDS0002.IDXREQ
005300
005400         OUTPUT FILE              -   DDS0002.IDXRSLT
005500
005600         DUMP FILE                -   SYSOUT
005700
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE
006500     CLASS VALID-NAME-CHARS IS "A" THRU "Z" "a" THRU "z"
006600                                 "0" THRU "9" "_" "-"
006700     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
006800            OFF STATUS IS DEBUG-TRACE-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT REQFILE
007700     ASSIGN TO UT-S-REQFILE
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS REQFILE-STATUS.
008000
008100     SELECT RSLTFILE
008200     ASSIGN TO UT-S-RSLTFILE
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS RSLTFILE-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600****** ONE RECORD PER REQUESTED INDEX CREATION
009700 FD  REQFILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 28 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS IR-REQUEST-BUFFER.
010300 01  IR-REQUEST-BUFFER PIC X(28).
010400
010500****** ONE RESULT RECORD IS WRITTEN PER REQUEST READ
010600 FD  RSLTFILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 77 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS IX-RESULT-BUFFER.
011200 01  IX-RESULT-BUFFER PIC X(77).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 01  FILE-STATUS-CODES.
011700     05  REQFILE-STATUS          PIC X(2).
011800         88 REQFILE-OK     VALUE "00".
011900     05  RSLTFILE-STATUS         PIC X(2).
012000         88 RSLTFILE-OK    VALUE "00".
012100
012200     COPY IDXREQ.
012300** QSAM FILE
012400
012500     COPY IDXRSLT.
012600** QSAM FILE
012700
012800     COPY ABENDREC.
012900** QSAM FILE
013000
013100 01  WS-SYSOUT-REC.
013200     05  MSG                     PIC X(80).
013300     05  FILLER                  PIC X(50) VALUE SPACES.
013400
013500 77  ZERO-VAL                    PIC 9 VALUE 0.
013600 77  ONE-VAL                     PIC 9 VALUE 1.
013700
013800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013900     05 RECORDS-READ             PIC 9(9) COMP.
014000     05 RECORDS-WRITTEN          PIC 9(9) COMP.
014100
014200 01  WS-RESULT-TALLY.
014300     05 WS-CREATED-COUNT         PIC 9(7) COMP.
014400     05 WS-SKIPPED-COUNT         PIC 9(7) COMP.
014500     05 WS-REJECTED-COUNT        PIC 9(7) COMP.
014600
014700******************************************************************
014800*    RAW BYTE VIEW OF THE THREE TALLY COUNTERS - KEPT SO THE
014900*    END-OF-JOB SYSOUT DUMP CAN ECHO ALL THREE WITH ONE DISPLAY
015000*    INSTEAD OF THREE.  NOT USED FOR ARITHMETIC.
015100******************************************************************
015200 01  WS-RESULT-TALLY-DUMP REDEFINES WS-RESULT-TALLY.
015300     05  FILLER                  PIC X(12).
015400
015500 01  FLAGS-AND-SWITCHES.
015600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
015700        88 NO-MORE-REQUESTS   VALUE "N".
015800     05 BLANK-NAME-SW            PIC X(01).
015900        88 INDEX-NAME-IS-BLANK VALUE "Y".
016000
016100******************************************************************
016200*    STANDARD ALLOCATION PROFILE - ONE SHARD, ONE REPLICA PER
016300*    CREATED INDEX, REGARDLESS OF AVAILABLE-UNITS - SEE
016400*    500-BUILD-CREATED-RESULT.  CHANGE HERE ONLY - CR-0340.
016500******************************************************************
016600 01  WS-ALLOCATION-PROFILE.
016700     05 WS-STD-REPLICA-COUNT     PIC 9(04) VALUE 1.
016800     05 WS-MIN-SHARD-COUNT       PIC 9(04) VALUE 1.
016900 01  WS-ALLOC-PROFILE-DUMP REDEFINES WS-ALLOCATION-PROFILE
017000                                    PIC X(08).
017100
017200 01  WS-REASON-LITERALS.
017300******** REASON TEXT CONSTANTS - HELD AT THEIR OWN NATURAL LENGTH
017310******** SO THE WORDING IS NEVER CLIPPED HERE.  600-WRITE-RESULT'S
017320******** MOVE INTO THE 40-BYTE IX-REASON-TEXT DOES ANY TRUNCATION.
017400     05 WS-REASON-BLANK-NAME     PIC X(34)
017500        VALUE "INDEX NAME CANNOT BE NULL OR EMPTY".
017600     05 WS-REASON-ALREADY-EXISTS PIC X(39)
017700        VALUE "INDEX ALREADY EXISTS, SKIPPING CREATION".
017800     05 WS-REASON-NO-UNITS       PIC X(46)
017810        VALUE "NO SEARCH UNITS AVAILABLE FOR INDEX ALLOCATION".
017900     05 WS-REASON-CREATED        PIC X(42)
017910        VALUE "INDEX CREATED WITH DEFAULT ALLOCATION PLAN".
017950     05 FILLER                   PIC X(01).
018000
018200 PROCEDURE DIVISION.
018300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018400     PERFORM 100-MAINLINE THRU 100-EXIT
018500             UNTIL NO-MORE-REQUESTS.
018600     PERFORM 999-CLEANUP THRU 999-EXIT.
018700     MOVE +0 TO RETURN-CODE.
018800     GOBACK.
018900
018910******************************************************************
018920*    000-HOUSEKEEPING - CLEARS THE JOB'S COUNTERS AND ACCUMULATORS
018930*    (A RESTART OF THIS STEP MUST NEVER CARRY OVER A PRIOR RUN'S
018940*    TALLIES), OPENS THE THREE FILES, WRITES THE SYSOUT COLUMN
018950*    HEADING, AND PRIMES THE READ-AHEAD.  AN EMPTY REQUEST FILE
018960*    IS TREATED AS AN ABEND - THERE IS NO "ZERO REQUESTS" RUN.
018970******************************************************************
019000 000-HOUSEKEEPING.
019100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019200     DISPLAY "******** BEGIN JOB IDXCREAT ********".
019300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
019400                WS-RESULT-TALLY.
019500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019600     DISPLAY "INDEX-NAME            RESULT   REASON".
019700     PERFORM 900-READ-REQUEST THRU 900-EXIT.
019800     IF NO-MORE-REQUESTS
019900         MOVE "EMPTY CREATE-INDEX REQUEST FILE" TO ABEND-REASON
020000         GO TO 1000-ABEND-RTN.
020100 000-EXIT.
020200     EXIT.
020300
020310******************************************************************
020320*    100-MAINLINE - ONE PASS PER CREATE-INDEX REQUEST ON THE FILE.
020330*    VALIDATE FIRST, THEN READ AHEAD SO NO-MORE-REQUESTS IS SET
020340*    BEFORE THE PERFORM UNTIL RE-TESTS IT - THE SAME READ-AHEAD
020350*    SHAPE USED THROUGHOUT THIS SHOP'S SEQUENTIAL-FILE PROGRAMS.
020360******************************************************************
020400 100-MAINLINE.
020500     MOVE "100-MAINLINE" TO PARA-NAME.
020600     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.
020700     PERFORM 900-READ-REQUEST THRU 900-EXIT.
020800 100-EXIT.
020900     EXIT.
021000
021010******************************************************************
021020*    200-VALIDATE-REQUEST - FIRST GATE IN THE VALIDATE/EXISTS/
021030*    UNITS CHAIN (SPEC RULE ORDER - SEE 300 AND 400).  A BLANK
021040*    INDEX-NAME IS REJECTED HERE BEFORE ANYTHING ELSE IS CHECKED,
021050*    SO A BAD REQUEST NEVER FALSELY REPORTS "ALREADY EXISTS" OR
021060*    "NO UNITS AVAILABLE".
021070******************************************************************
021100 200-VALIDATE-REQUEST.
021200     MOVE "200-VALIDATE-REQUEST" TO PARA-NAME.
021300     MOVE IR-INDEX-NAME-IN TO IX-INDEX-NAME-OUT.
021400     IF IR-INDEX-NAME-IN = SPACES
021500         MOVE "Y" TO BLANK-NAME-SW
021600     ELSE
021700         MOVE "N" TO BLANK-NAME-SW.
021800     IF INDEX-NAME-IS-BLANK
021900         PERFORM 700-REJECT-BLANK THRU 700-EXIT
022000     ELSE
022100         PERFORM 300-CHECK-EXISTING THRU 300-EXIT.
022200 200-EXIT.
022300     EXIT.
022400
022410******************************************************************
022420*    300-CHECK-EXISTING - SECOND GATE.  IR-INDEX-ALREADY-EXISTS
022430*    COMES STRAIGHT OFF THE INBOUND PAYLOAD-FLAG PAIR (SEE
022440*    IDXREQ) - THIS PROGRAM DOES NOT MAINTAIN AN INDEX CATALOG
022450*    OF ITS OWN, IT TRUSTS THE FLAG THE UPSTREAM STEP SET.
022460******************************************************************
022500 300-CHECK-EXISTING.
022600     MOVE "300-CHECK-EXISTING" TO PARA-NAME.
022700     IF DEBUG-TRACE-ON
022800         DISPLAY "PAYLOAD FLAGS " IR-PAYLOAD-FLAG-PAIR
022900                 " FOR " IR-INDEX-NAME-IN.
023000     IF IR-INDEX-ALREADY-EXISTS
023100         PERFORM 750-WRITE-SKIPPED THRU 750-EXIT
023200     ELSE
023300         PERFORM 400-CHECK-AVAIL-UNITS THRU 400-EXIT.
023400 300-EXIT.
023500     EXIT.
023600
023610******************************************************************
023620*    400-CHECK-AVAIL-UNITS - THIRD AND LAST GATE.  ZERO AVAILABLE
023630*    UNITS MEANS THE CLUSTER HAS NOWHERE TO PLACE EVEN THE
023640*    DEFAULT ONE-SHARD/ONE-REPLICA PLAN, SO THE REQUEST IS
023650*    REJECTED RATHER THAN CREATED WITH AN UNPLACEABLE SHARD.
023660******************************************************************
023700 400-CHECK-AVAIL-UNITS.
023800     MOVE "400-CHECK-AVAIL-UNITS" TO PARA-NAME.
023900     IF IR-AVAILABLE-UNITS = ZEROES
024000         PERFORM 720-REJECT-NO-UNITS THRU 720-EXIT
024100     ELSE
024200         PERFORM 500-BUILD-CREATED-RESULT THRU 500-EXIT.
024300 400-EXIT.
024400     EXIT.
024500
024600 500-BUILD-CREATED-RESULT.
024700     MOVE "500-BUILD-CREATED-RESULT" TO PARA-NAME.
024800******** CURRENT DEFAULT ALLOCATION IS FIXED AT ONE SHARD, ONE
024900******** REPLICA, REGARDLESS OF AVAILABLE-UNITS OR THE MAPPINGS
025000******** /SETTINGS FLAGS - CR-0209.  NOT YET COMPUTED FROM THE
025100******** REQUEST - THIS IS THE PLACEHOLDER PLAN CARRIED FORWARD
025200******** FROM THE ORIGINAL DESIGN, LEFT AS-IS PER CR-0340.
025300     MOVE WS-MIN-SHARD-COUNT    TO IX-NUM-SHARDS.
025400     MOVE WS-STD-REPLICA-COUNT TO IX-REPLICA-COUNT.               051196MP
025500     MOVE "CREATED" TO IX-RESULT-CODE.
025600     MOVE WS-REASON-CREATED TO IX-REASON-TEXT.
025700     ADD 1 TO WS-CREATED-COUNT.
025800     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
025900 500-EXIT.
026000     EXIT.
026100
026200 600-WRITE-RESULT.
026300     MOVE "600-WRITE-RESULT" TO PARA-NAME.
026400     WRITE IX-RESULT-BUFFER FROM IX-RESULT-REC.
026500     ADD 1 TO RECORDS-WRITTEN.
026600     DISPLAY IX-INDEX-NAME-OUT " " IX-RESULT-CODE
026700             " " IX-REASON-TEXT.
026800 600-EXIT.
026900     EXIT.
027000
027010******************************************************************
027020*    700-REJECT-BLANK - THE INDEX-NAME-OUT FIELD IS DELIBERATELY
027030*    BLANKED HERE RATHER THAN LEFT HOLDING THE INBOUND VALUE - A
027040*    BLANK REQUEST HAS NO NAME WORTH ECHOING BACK ON THE RESULT
027050*    LINE OR THE SYSOUT DISPLAY.
027060******************************************************************
027100 700-REJECT-BLANK.                                                011893RO
027200     MOVE "700-REJECT-BLANK" TO PARA-NAME.
027300     MOVE SPACES TO IX-INDEX-NAME-OUT.
027400     MOVE ZEROES TO IX-NUM-SHARDS, IX-REPLICA-COUNT.
027500     MOVE "REJECTED" TO IX-RESULT-CODE.
027600     MOVE WS-REASON-BLANK-NAME TO IX-REASON-TEXT.
027700     ADD 1 TO WS-REJECTED-COUNT.
027800     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
027900 700-EXIT.
028000     EXIT.
028100
028110******************************************************************
028120*    720-REJECT-NO-UNITS - UNLIKE 700-REJECT-BLANK, THE INDEX
028130*    NAME IS KEPT ON THE RESULT LINE HERE - THE NAME WAS VALID,
028140*    ONLY THE CLUSTER CAPACITY WAS THE PROBLEM, SO OPS STILL
028150*    NEEDS TO SEE WHICH INDEX COULDN'T BE PLACED.
028160******************************************************************
028200 720-REJECT-NO-UNITS.
028300     MOVE "720-REJECT-NO-UNITS" TO PARA-NAME.
028400     MOVE ZEROES TO IX-NUM-SHARDS, IX-REPLICA-COUNT.
028500     MOVE "REJECTED" TO IX-RESULT-CODE.
028600     MOVE WS-REASON-NO-UNITS TO IX-REASON-TEXT.
028700     ADD 1 TO WS-REJECTED-COUNT.
028800     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
028900 720-EXIT.
029000     EXIT.
029100
029110******************************************************************
029120*    750-WRITE-SKIPPED - "ALREADY EXISTS" IS NOT AN ERROR CONDI-
029130*    TION FOR THIS JOB - RERUNNING A CREATE-INDEX BATCH AGAINST
029140*    AN INDEX THE PRIOR RUN ALREADY CREATED IS A NORMAL, EXPECTED
029150*    CASE, SO IT GETS ITS OWN RESULT CODE RATHER THAN "REJECTED".
029160******************************************************************
029200 750-WRITE-SKIPPED.                                               063094DL
029300     MOVE "750-WRITE-SKIPPED" TO PARA-NAME.
029400     MOVE ZEROES TO IX-NUM-SHARDS, IX-REPLICA-COUNT.
029500     MOVE "SKIPPED" TO IX-RESULT-CODE.
029600     MOVE WS-REASON-ALREADY-EXISTS TO IX-REASON-TEXT.
029700     ADD 1 TO WS-SKIPPED-COUNT.
029800     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
029900 750-EXIT.
030000     EXIT.
030100
030110******************************************************************
030120*    800-OPEN-FILES / 850-CLOSE-FILES ARE KEPT AS SEPARATE
030130*    PARAGRAPHS RATHER THAN FOLDED INTO 000-HOUSEKEEPING AND
030140*    999-CLEANUP SO THAT 1000-ABEND-RTN CAN PERFORM 850-CLOSE-
030150*    FILES ON ITS OWN AND STILL CLOSE OUT WHATEVER IS OPEN AT
030160*    THE POINT OF THE ABEND.
030170******************************************************************
030200 800-OPEN-FILES.
030300     MOVE "800-OPEN-FILES" TO PARA-NAME.
030400     OPEN INPUT REQFILE.
030500     OPEN OUTPUT RSLTFILE, SYSOUT.
030600 800-EXIT.
030700     EXIT.
030800
030900 850-CLOSE-FILES.
031000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031100     CLOSE REQFILE, RSLTFILE, SYSOUT.
031200 850-EXIT.
031300     EXIT.
031400
031410******************************************************************
031420*    900-READ-REQUEST - CLASSIC READ-AHEAD.  CALLED ONCE FROM
031430*    000-HOUSEKEEPING TO PRIME THE FIRST RECORD AND AGAIN AT THE
031440*    BOTTOM OF EACH 100-MAINLINE PASS - NO-MORE-REQUESTS IS
031450*    ALREADY SET BY THE TIME PERFORM UNTIL RECHECKS IT.
031460******************************************************************
031500 900-READ-REQUEST.
031600     READ REQFILE INTO IR-REQUEST-REC
031700         AT END MOVE "N" TO MORE-DATA-SW
031800         GO TO 900-EXIT
031900     END-READ.
032000     ADD 1 TO RECORDS-READ.
032100 900-EXIT.
032200     EXIT.
032300
032310******************************************************************
032320*    999-CLEANUP - CLOSES THE FILES AND WRITES THE STANDARD
032330*    END-OF-JOB COUNT DISPLAYS TO SYSOUT - READ/WRITTEN AND THE
032340*    CREATED/SKIPPED/REJECTED BREAKOUT OPS RECONCILES AGAINST
032350*    THE OVERNIGHT RUN LOG.
032360******************************************************************
032400 999-CLEANUP.
032500     MOVE "999-CLEANUP" TO PARA-NAME.
032600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032700     DISPLAY "** RECORDS READ **".
032800     DISPLAY RECORDS-READ.
032900     DISPLAY "** RECORDS WRITTEN **".
033000     DISPLAY RECORDS-WRITTEN.
033100     DISPLAY "** CREATED / SKIPPED / REJECTED **".
033200     DISPLAY WS-CREATED-COUNT " / " WS-SKIPPED-COUNT
033300             " / " WS-REJECTED-COUNT.
033400     DISPLAY "******** NORMAL END OF JOB IDXCREAT ********".
033500 999-EXIT.
033600     EXIT.
033700
033710******************************************************************
033720*    1000-ABEND-RTN - REACHED ONLY BY GO TO FROM 000-HOUSEKEEPING
033730*    WHEN THE REQUEST FILE IS EMPTY.  DUMPS THE ABEND RECORD,
033740*    CLOSES WHATEVER FILES ARE OPEN, AND FORCES A DIVIDE-BY-ZERO
033750*    SO THE STEP CONDITION CODE SHOWS AN ABEND TO THE SCHEDULER.
033760******************************************************************
033800 1000-ABEND-RTN.
033900     WRITE SYSOUT-REC FROM ABEND-REC.
034000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034100     DISPLAY "*** ABNORMAL END OF JOB IDXCREAT ***" UPON CONSOLE.
034200     DIVIDE ZERO-VAL INTO ONE-VAL.
