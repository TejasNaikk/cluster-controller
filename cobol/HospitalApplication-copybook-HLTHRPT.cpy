000100******************************************************************
000200*    COPYBOOK  HLTHRPT
000300*    RECORD LAYOUT FOR THE PER-NODE HEALTH/READINESS REPORT LINE
000400*    ONE RECORD IS WRITTEN FOR EVERY SEARCH-UNIT SNAPSHOT READ
000500*    BY NODEHLTH - SEE 400-WRITE-HEALTH-LINE.
000600******************************************************************
000700 01  HR-REPORT-LINE.
000800     05  HR-NODE-NAME                PIC X(20).
000900     05  HR-STATUS-GROUP.
001000         10  HR-ADMIN-STATE          PIC X(06).
001100         10  HR-HEALTH-COLOR         PIC X(06).
001200     05  HR-DOC-COUNT-OUT            PIC 9(09).
001300     05  HR-REPLICATED-FLAG          PIC X(03).
001400     05  FILLER                      PIC X(01).
001500
001600******************************************************************
001700*    RAW DUMP VIEW OF THE REPORT LINE - USED ONLY WHEN A LINE
001800*    HAS TO BE ECHOED TO SYSOUT FOR A TRACE OR ABEND DISPLAY.
001900*    NEVER MOVED INTO ARITHMETICALLY.
002000******************************************************************
002100 01  HR-REPORT-LINE-DUMP REDEFINES HR-REPORT-LINE
002200                                    PIC X(45).
