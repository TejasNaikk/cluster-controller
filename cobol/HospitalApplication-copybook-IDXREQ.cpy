000100******************************************************************
000200*    COPYBOOK  IDXREQ
000300*    RECORD LAYOUT FOR THE CREATE-INDEX BATCH REQUEST FILE
000400*    ONE RECORD = ONE REQUESTED INDEX CREATION, READ BY
000500*    IDXCREAT - SEE 100-MAINLINE.
000600******************************************************************
000700 01  IR-REQUEST-REC.
000800     05  IR-INDEX-NAME-IN            PIC X(20).
000900     05  IR-REQUEST-FLAGS.
001000         10  IR-MAPPINGS-PRESENT     PIC X(01).
001100             88  IR-MAPPINGS-SUPPLIED     VALUE "Y".
001200         10  IR-SETTINGS-PRESENT     PIC X(01).
001300             88  IR-SETTINGS-SUPPLIED     VALUE "Y".
001400         10  IR-EXISTING-INDEX       PIC X(01).
001500             88  IR-INDEX-ALREADY-EXISTS  VALUE "Y".
001600     05  IR-AVAILABLE-UNITS          PIC 9(04).
001700     05  FILLER                      PIC X(01).
001800
001900******************************************************************
002000*    ALTERNATE VIEW OF THE TWO PAYLOAD-PRESENT FLAGS TAKEN AS
002100*    ONE TWO-CHARACTER PAIR - LETS 300-CHECK-EXISTING LOG THE
002200*    "MAPPINGS/SETTINGS SUPPLIED" COMBINATION WITH ONE MOVE
002300*    INSTEAD OF TWO WHEN TRACING A REQUEST TO SYSOUT.
002400******************************************************************
002500 01  IR-REQUEST-FLAGS-VIEW REDEFINES IR-REQUEST-REC.
002600     05  FILLER                      PIC X(20).
002700     05  IR-PAYLOAD-FLAG-PAIR        PIC X(02).
002800     05  FILLER                      PIC X(06).
