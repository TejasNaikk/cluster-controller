000100******************************************************************
000200*    COPYBOOK  IDXRSLT
000300*    RECORD LAYOUT FOR THE CREATE-INDEX BATCH RESULT FILE
000400*    ONE RECORD IS WRITTEN PER CREATE-INDEX-REQUEST READ -
000500*    SEE 600-WRITE-RESULT.
000600******************************************************************
000700 01  IX-RESULT-REC.
000800     05  IX-INDEX-NAME-OUT           PIC X(20).
000900     05  IX-RESULT-CODE              PIC X(08).
001000         88  IX-RESULT-CREATED           VALUE "CREATED ".
001100         88  IX-RESULT-SKIPPED           VALUE "SKIPPED ".
001200         88  IX-RESULT-REJECTED          VALUE "REJECTED".
001300     05  IX-REASON-TEXT               PIC X(40).
001400     05  IX-ALLOCATION-PLAN.
001500         10  IX-NUM-SHARDS            PIC 9(04).
001600         10  IX-REPLICA-COUNT         PIC 9(04).
001700     05  FILLER                       PIC X(01).
001800
001900******************************************************************
002000*    ALTERNATE 4-CHARACTER-SLOT VIEW OF THE REASON-TEXT FIELD -
002100*    KEPT FROM THE DAYS WHEN THE END-OF-JOB LISTING SCANNED
002200*    REASON-TEXT ONE WORD AT A TIME LOOKING FOR "NULL" TO FLAG
002300*    A BAD MOVE FROM THE UPSTREAM VALIDATION STEP.
002400******************************************************************
002500 01  IX-RESULT-REASON-VIEW REDEFINES IX-RESULT-REC.
002600     05  FILLER                      PIC X(28).
002700     05  IX-REASON-WORDS OCCURS 10 TIMES
002800                                     PIC X(04).
002900     05  FILLER                      PIC X(09).
