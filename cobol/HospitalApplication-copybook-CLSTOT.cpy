000100******************************************************************
000200*    COPYBOOK  CLSTOT
000300*    RECORD LAYOUT FOR THE CLUSTER CONTROL-BREAK TOTALS FILE
000400*    ONE RECORD IS WRITTEN PER CLUSTER-ID GROUP WHEN NODEHLTH
000500*    SEES THE CLUSTER-ID CHANGE (OR AT END OF THE SNAPSHOT
000600*    FILE) - SEE 300-CONTROL-BREAK.
000700******************************************************************
000800 01  CT-TOTALS-REC.
000900     05  CT-CLUSTER-ID-OUT           PIC X(10).
001000     05  CT-NODE-COUNTS.
001100         10  CT-TOTAL-NODES          PIC 9(06).
001200         10  CT-GREEN-COUNT          PIC 9(06).
001300         10  CT-YELLOW-COUNT         PIC 9(06).
001400         10  CT-RED-COUNT            PIC 9(06).
001500         10  CT-DRAIN-COUNT          PIC 9(06).
001600     05  CT-CLUSTER-DOC-TOTAL        PIC 9(12).
001700     05  FILLER                      PIC X(01).
001800
001900******************************************************************
002000*    RAW DUMP VIEW - CT-TOTALS-REC IS DISPLAYED WHOLE TO SYSOUT
002100*    AT EACH CONTROL BREAK AS A POOR-MAN'S COLUMN-HEADED REPORT
002200*    LINE (SEE 300-CONTROL-BREAK / 700-WRITE-BANNER).
002300******************************************************************
002400 01  CT-TOTALS-DUMP-VIEW REDEFINES CT-TOTALS-REC
002500                                   PIC X(53).
